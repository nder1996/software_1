000100******************************************************************
000200*            LIBRO DIARIO DE PRESTAMOS  (BIBPREST)              *
000300******************************************************************
000400* ORGANIZACION INDEXADA.  LLAVE PRIMARIA ES EL ID SECUENCIAL     *
000500* DEL PRESTAMO (ASIGNADO POR BIBT1020 AL MOMENTO DE GRABAR).     *
000600* LLAVE ALTERNA, CON DUPLICADOS, ES LA IDENTIFICACION DEL        *
000700* USUARIO SOLICITANTE; SE USA PARA LOCALIZAR PRESTAMOS           *
000800* VIGENTES DE UN MISMO USUARIO (RESTRICCION DE INVITADOS) Y      *
000900* PARA LA CONSULTA POR USUARIO.  LONGITUD DE REGISTRO = 60.      *
001000******************************************************************
001100 01  REG-PRESTAMO.
001200     02  PRES-LLAVE.
001300         03  PRES-ID                PIC 9(09).
001400     02  PRES-FECHA-PRESTAMO.
001500         03  PRES-FPRE-ANIO         PIC 9(04).
001600         03  PRES-FPRE-MES          PIC 9(02).
001700         03  PRES-FPRE-DIA          PIC 9(02).
001800*        VISTA NUMERICA CONTINUA CCYYMMDD DE LA FECHA DE
001900*        PRESTAMO, USADA AL GRABAR DESDE BIBT1020.
002000     02  PRES-FPRESTAMO-N REDEFINES PRES-FECHA-PRESTAMO
002100                             PIC 9(08).
002200     02  PRES-FECHA-MAXIMA.
002300         03  PRES-FMAX-ANIO         PIC 9(04).
002400         03  PRES-FMAX-MES          PIC 9(02).
002500         03  PRES-FMAX-DIA          PIC 9(02).
002600*        VISTA NUMERICA CONTINUA CCYYMMDD DE LA FECHA MAXIMA
002700*        DE DEVOLUCION, TAL COMO LA REGRESA BIBT1010.
002800     02  PRES-FMAXIMA-N   REDEFINES PRES-FECHA-MAXIMA
002900                             PIC 9(08).
003000     02  PRES-IDUSU                 PIC X(20).
003100     02  PRES-TIPO-USUARIO          PIC 9(01).
003200         88  PRES-ES-AFILIADO               VALUE 1.
003300         88  PRES-ES-EMPLEADO               VALUE 2.
003400         88  PRES-ES-INVITADO               VALUE 3.
003500     02  PRES-ID-LIBRO              PIC 9(09).
003600     02  FILLER                     PIC X(05).
