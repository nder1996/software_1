000100******************************************************************
000200*        TABLA DE TIPOS DE USUARIO  -  BIBLIOTECA CENTRAL        *
000300*        (AFILIADO / EMPLEADO / INVITADO Y SUS DIAS HABILES)     *
000400******************************************************************
000500* ESTA TABLA ES COPIADA POR TODO PROGRAMA QUE DEBA VALIDAR EL    *
000600* CODIGO DE TIPO DE USUARIO RECIBIDO EN LA SOLICITUD DE          *
000700* PRESTAMO, O QUE DEBA CONOCER CUANTOS DIAS HABILES LE           *
000800* CORRESPONDEN A CADA CATEGORIA.  NO REPRESENTA UN ARCHIVO, ES   *
000900* UNA TABLA FIJA EN MEMORIA.                                     *
001000******************************************************************
001100 01  TABLA-TIPO-USUARIO.
001200     02  FILLER              PIC X(13) VALUE
001300         '1AFILIADO  10'.
001400     02  FILLER              PIC X(13) VALUE
001500         '2EMPLEADO  08'.
001600     02  FILLER              PIC X(13) VALUE
001700         '3INVITADO  07'.
001800 01  TU-TABLA-R REDEFINES TABLA-TIPO-USUARIO.
001900     02  TU-ENTRADA OCCURS 3 TIMES
002000                     INDEXED BY TU-IDX.
002100         03  TU-CODIGO        PIC 9(01).
002200         03  TU-CATEGORIA     PIC X(10).
002300         03  TU-DIAS-HABIL    PIC 9(02).
002400*-----------------------------------------------------------------
002500* CODIGOS VALIDOS  (88-LEVELS USADOS EN LA VALIDACION DEL
002600* CAMPO RECIBIDO EN LA SOLICITUD, ANTES DE BUSCAR EN LA TABLA)
002700*-----------------------------------------------------------------
002800 01  TU-CODIGO-RECIBIDO      PIC 9(01) VALUE ZEROS.
002900     88  TU-COD-ES-VALIDO            VALUE 1 2 3.
003000     88  TU-COD-ES-AFILIADO          VALUE 1.
003100     88  TU-COD-ES-EMPLEADO          VALUE 2.
003200     88  TU-COD-ES-INVITADO          VALUE 3.
