000100******************************************************************
000200*            MAESTRO DE CATALOGO DE LIBROS  (BIBLIBRO)          *
000300******************************************************************
000400* ORGANIZACION INDEXADA.  LLAVE PRIMARIA ES EL ID INTERNO DEL    *
000500* LIBRO (ASIGNADO POR LA CARGA DEL CATALOGO); LLAVE ALTERNA ES   *
000600* EL ISBN, UNICO, QUE ES LA VIA DE BUSQUEDA USADA AL PRESTAR.    *
000700* LONGITUD DE REGISTRO = 300 POSICIONES.                         *
000800******************************************************************
000900 01  REG-LIBRO.
001000     02  LIBR-LLAVE.
001100         03  LIBR-ID                PIC 9(09).
001200     02  LIBR-ISBN                  PIC X(20).
001300     02  LIBR-TITULO                PIC X(60).
001400     02  LIBR-AUTOR                 PIC X(40).
001500     02  LIBR-DESCRIPCION           PIC X(100).
001600     02  LIBR-FECHA-PUBLICA.
001700         03  LIBR-FPUB-ANIO         PIC 9(04).
001800         03  LIBR-FPUB-MES          PIC 9(02).
001900         03  LIBR-FPUB-DIA          PIC 9(02).
002000*        VISTA NUMERICA CONTINUA CCYYMMDD DE LA FECHA ANTERIOR,
002100*        USADA POR LAS RUTINAS DE CARGA DEL CATALOGO.
002200     02  LIBR-FECHA-PUBLICA-N REDEFINES LIBR-FECHA-PUBLICA
002300                                PIC 9(08).
002400     02  LIBR-EDITORIAL             PIC X(40).
002500     02  FILLER                     PIC X(23).
