000100******************************************************************
000200* FECHA       : 11/03/1987                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : BIBLIOTECA CENTRAL                               *
000500* PROGRAMA    : BIBT1020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ATIENDE UNA SOLICITUD DE PRESTAMO DE UN LIBRO:   *
000800*             : VALIDA EL TIPO DE USUARIO, VALIDA LA RESTRIC-    *
000900*             : CION DE INVITADOS, LOCALIZA EL LIBRO POR ISBN,   *
001000*             : CALCULA LA FECHA MAXIMA DE DEVOLUCION Y GRABA    *
001100*             : EL NUEVO PRESTAMO EN EL LIBRO DIARIO.            *
001200* ARCHIVOS    : BIBLIBRO=C, BIBPREST=A, BIBCTRL=A                *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001400* PROGRAMA(S) : BIBT1010, DEBD1R00 (FILE STATUS EXTENDIDO)       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    BIBT1020.
001800 AUTHOR.        R. CASTELLANOS.
001900 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO. DE SISTEMAS.
002000 DATE-WRITTEN.  11/03/1987.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - DEPTO. DE SISTEMAS UNICAMENTE.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* FECHA      PROG.   TICKET     DESCRIPCION                     *
002700* ---------- ------- ---------- ------------------------------- *
002800* 11/03/1987 RCV     N/A        VERSION ORIGINAL: AFILIADO Y     *     N/A
002900*                                EMPLEADO UNICAMENTE.            *
003000* 24/09/1988 RCV     SOL-0098   SE AGREGA CATEGORIA INVITADO Y   * SOL0098
003100*                                SU RESTRICCION DE UN SOLO       *
003200*                                PRESTAMO VIGENTE POR PERSONA.   *
003300* 02/07/1989 RCV     SOL-0114   AJUSTE POR NUEVA VERSION DE      * SOL0114
003400*                                BIBT1010 (DIA DE LA SEMANA).    *
003500* 14/01/1994 RCV     SOL-0402   ESTANDARIZA NOMBRES DE CAMPOS.   * SOL0402
003600* 21/06/1996 LTQ     SOL-0612   SE AGREGA CONTROL BIBCTRL PARA   * SOL0612
003700*                                EVITAR COLISION DE IDS CUANDO   *
003800*                                DOS TERMINALES PRESTAN A LA     *
003900*                                MISMA HORA.                     *
004000* 03/08/1998 MQR     Y2K-0031   REVISION DE CAMBIO DE SIGLO: SE  * Y2K0031
004100*                                AMPLIAN CAMPOS DE ANIO A 4      *
004200*                                POSICIONES EN BIBLIBRO/BIBPREST*
004300* 22/02/1999 MQR     Y2K-0031   PRUEBA DE REGRESION 31/12/1999 Y * Y2K0031
004400*                                01/01/2000 CONTRA BIBPREST; OK. *
004500* 09/05/2003 ASG     SOL-0951   VALIDACION DE CODIGO DE TIPO DE  * SOL0951
004600*                                USUARIO AHORA RECHAZA TAMBIEN   *
004700*                                CODIGO EN BLANCO (ANTES SOLO    *
004800*                                RECHAZABA FUERA DE RANGO).      *
004900* 30/01/2007 ASG     SOL-1162   EL MENSAJE DE LIBRO NO ENCONTRADO* SOL1162
005000*                                AHORA INCLUYE EL ISBN BUSCADO.  *
005100* 25/06/2011 JPM     SOL-1378   REVISION GENERAL DE COMENTARIOS  * SOL1378
005200*                                Y BITACORA.                     *
005300* 09/02/2015 ASG     SOL-1523   EL SEARCH DE LA TABLA DE TIPOS   * SOL1523
005400*                                DE USUARIO AHORA FIJA EL INDICE *
005500*                                ANTES DE BUSCAR Y CUBRE EL CASO *
005600*                                (IMPOSIBLE, PERO NO IMPOSIBLE DE*
005700*                                PROGRAMAR) DE NO ENCONTRAR NADA.*
005800* 09/02/2015 ASG     SOL-1523   SE QUITA EL GO TO DE LA RUTINA   * SOL1523
005900*                                DE RESTRICCION DE INVITADOS; SE *
006000*                                REESCRIBE COMO UN SOLO IF.      *
006100* 30/07/2016 JPM     SOL-1567   LA VALIDACION DEL TIPO DE USUARIO* SOL1567
006200*                                AHORA USA LA CLASE DIGITOS-0-9  *
006300*                                DE SPECIAL-NAMES PARA RECHAZAR  *
006400*                                CODIGO NO NUMERICO ANTES DE     *
006500*                                TOCAR LA TABLA (VER SOL-0951).  *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900*-----------------------------------------------------------------
007000*   LA CLASE DIGITOS-0-9 EXISTE PARA QUE 020-VALIDA-TIPO-USUARIO
007100*   PUEDA RECHAZAR, ANTES DE TOCAR LA TABLA DE TIPOS, UN CODIGO
007200*   QUE LLEGUE EN BLANCO O CON CARACTERES NO NUMERICOS DESDE
007300*   SYSIN (VER SOL-0951 Y SOL-1567 EN LA BITACORA).
007400*-----------------------------------------------------------------
007500 SPECIAL-NAMES.
007600     CLASS DIGITOS-0-9    IS '0' THRU '9'.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT BIBLIBRO ASSIGN TO BIBLIBRO
008000*        CATALOGO MAESTRO DE LIBROS; SE ACCEDE POR LA LLAVE
008100*        ALTERNA LIBR-ISBN, QUE ES COMO LLEGA LA SOLICITUD.
008200            ORGANIZATION  IS INDEXED
008300            ACCESS MODE   IS DYNAMIC
008400            RECORD KEY    IS LIBR-LLAVE
008500            ALTERNATE RECORD KEY IS LIBR-ISBN
008600            FILE STATUS   IS FS-BIBLIBRO
008700                             FSE-BIBLIBRO.
008800     SELECT BIBPREST ASSIGN TO BIBPREST
008900*        LIBRO DIARIO DE PRESTAMOS; SE ESCRIBE UN REGISTRO
009000*        NUEVO POR CADA TRANSACCION QUE TERMINE BIEN.
009100            ORGANIZATION  IS INDEXED
009200            ACCESS MODE   IS DYNAMIC
009300            RECORD KEY    IS PRES-LLAVE
009400            ALTERNATE RECORD KEY IS PRES-IDUSU
009500                             WITH DUPLICATES
009600            FILE STATUS   IS FS-BIBPREST
009700                             FSE-BIBPREST.
009800     SELECT BIBCTRL ASSIGN TO BIBCTRL
009900*        UN SOLO REGISTRO DE CONTROL DEL CONTADOR DE PRESTAMOS;
010000*        EVITA QUE DOS TERMINALES REPITAN EL MISMO NUMERO.
010100            ORGANIZATION  IS INDEXED
010200            ACCESS MODE   IS RANDOM
010300            RECORD KEY    IS CTRL-LLAVE
010400            FILE STATUS   IS FS-BIBCTRL
010500                             FSE-BIBCTRL.
010600 DATA DIVISION.
010700 FILE SECTION.
010800*-----------------------------------------------------------------
010900*   CATALOGO DE LIBROS; SE ABRE I-O PORQUE EL MISMO PROGRAMA
011000*   QUE PRESTA TAMBIEN PODRIA, EN VERSIONES FUTURAS, MARCAR EL
011100*   EJEMPLAR (HOY SOLO SE LEE, NUNCA SE REESCRIBE).
011200*-----------------------------------------------------------------
011300 FD  BIBLIBRO.
011400     COPY BIBLIBRO.
011500*-----------------------------------------------------------------
011600*   LIBRO DIARIO DE PRESTAMOS; UN REGISTRO POR PRESTAMO OTORGADO.
011700*-----------------------------------------------------------------
011800 FD  BIBPREST.
011900     COPY BIBPREST.
012000*-----------------------------------------------------------------
012100*   ARCHIVO DE CONTROL DE UN SOLO REGISTRO ('BIBPREST') QUE
012200*   GUARDA EL ULTIMO NUMERO DE PRESTAMO ASIGNADO, PARA QUE DOS
012300*   TERMINALES QUE PRESTEN A LA MISMA HORA NO COLISIONEN (SOL-0612).
012400*-----------------------------------------------------------------
012500 FD  BIBCTRL.
012600 01  REG-CONTROL.
012700     02  CTRL-LLAVE.
012800         03  CTRL-CODIGO          PIC X(08).
012900     02  CTRL-ULTIMO-ID-PRES      PIC 9(09) VALUE ZEROS.
013000*        ULTIMO NUMERO DE PRESTAMO OTORGADO POR CUALQUIER
013100*        TERMINAL; SE LEE, SE INCREMENTA Y SE REESCRIBE EN
013200*        060-GRABA-PRESTAMO DENTRO DE LA MISMA TRANSACCION.
013300     02  FILLER                   PIC X(13).
013400 WORKING-STORAGE SECTION.
013500******************************************************************
013600*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
013700*         (FS-XXX A NIVEL 77: SON BANDERAS SUELTAS, UNA POR      *
013800*         ARCHIVO, QUE NO FORMAN PARTE DE NINGUN REGISTRO)       *
013900******************************************************************
014000 77  FS-BIBLIBRO                  PIC 9(02) VALUE ZEROS.
014100 01  FSE-BIBLIBRO.
014200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE 0.
014300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE 0.
014400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE 0.
014500 77  FS-BIBPREST                  PIC 9(02) VALUE ZEROS.
014600 01  FSE-BIBPREST.
014700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE 0.
014800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE 0.
014900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE 0.
015000 77  FS-BIBCTRL                   PIC 9(02) VALUE ZEROS.
015100 01  FSE-BIBCTRL.
015200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE 0.
015300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE 0.
015400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE 0.
015500*           VARIABLES DE RUTINA PARA FILE STATUS EXTENDIDO
015600*           (TAMBIEN SUELTAS, SE LE PASAN A DEBD1R00 CUANDO
015700*           910-ERROR-DE-ARCHIVO NECESITA DETALLE DEL ERROR)
015800 77  PROGRAMA                     PIC X(08) VALUE SPACES.
015900 77  ARCHIVO                      PIC X(08) VALUE SPACES.
016000 77  ACCION                       PIC X(10) VALUE SPACES.
016100 77  LLAVE                        PIC X(32) VALUE SPACES.
016200******************************************************************
016300*               SOLICITUD DE PRESTAMO  (DESDE SYSIN)             *
016400******************************************************************
016500 01  PRESTAR-LIBRO-REQUEST.
016600*        ISBN DEL LIBRO QUE SE DESEA TOMAR PRESTADO.
016700     02  PLR-ISBN                 PIC X(20).
016800*        LONGITUD MAXIMA DE UN ISBN-13 CON GUIONES; SI EL
016900*        CATALOGO LLEGARA A USAR ISBN-10 SE DEJA EN BLANCO
017000*        A LA DERECHA.
017100*        IDENTIFICACION DEL SOLICITANTE (LLAVE ALTERNA DE
017200*        BIBPREST, CON DUPLICADOS, PARA CONTAR SUS PRESTAMOS).
017300     02  PLR-IDUSU                PIC X(20).
017400*        MISMA LONGITUD Y CONTENIDO QUE PRES-IDUSU, PARA QUE
017500*        EL START KEY IS EQUAL DE 030 COMPARE SIN CONVERSION.
017600*        1=AFILIADO, 2=EMPLEADO, 3=INVITADO (VER BIBTIPUS).
017700     02  PLR-TIPO-USUARIO         PIC 9(01).
017800*        1=AFILIADO, 2=EMPLEADO, 3=INVITADO; CUALQUIER OTRO
017900*        VALOR (INCLUSO BLANCO) SE RECHAZA EN 020.
018000*        VER BIBTIPUS PARA LOS DIAS HABILES DE CADA CATEGORIA.
018100     02  FILLER                   PIC X(07).
018200******************************************************************
018300*               RESULTADO DE LA SOLICITUD  (SALIDA)              *
018400******************************************************************
018500 01  RESULTADO-PRESTAR.
018600     02  RP-ID                    PIC 9(09).
018700*        NUMERO DE PRESTAMO RECIEN ASIGNADO (CTRL-ULTIMO-ID-PRES).
018800     02  RP-FECHA-MAXIMA          PIC X(10).
018900*        FECHA YA EDITADA DD/MM/CCYY, LISTA PARA DESPLEGAR O
019000*        DEVOLVER A QUIEN LLAMO ESTA TRANSACCION.
019100     02  FILLER                   PIC X(05).
019200******************************************************************
019300*              CAMPOS DE TRABAJO Y CONTADORES                   *
019400******************************************************************
019500 01  WKS-CAMPOS-DE-TRABAJO.
019600     02  WKS-PROGRAMA             PIC X(08) VALUE "BIBT1020".
019700*        SE USA EN LOS MENSAJES DE DIAGNOSTICO DE 910; NO ES
019800*        EL MISMO CAMPO QUE PROGRAMA (ESE ES PARA DEBD1R00).
019900*        CUENTA LOS PRESTAMOS VIGENTES DEL SOLICITANTE; SOLO SE
020000*        USA CUANDO EL TIPO DE USUARIO ES INVITADO (SOL-0098).
020100     02  WKS-CONTEO-PRESTAMOS     PIC 9(05) COMP VALUE ZEROS.
020200     02  WKS-FECHA-SISTEMA        PIC 9(08) VALUE ZEROS.
020300*        FECHA DEL DIA, TOMADA UNA SOLA VEZ EN 010 Y USADA
020400*        COMO BASE PARA EL CALCULO DE LA FECHA MAXIMA EN 050.
020500     02  WKS-FECHA-MAXIMA         PIC 9(08) VALUE ZEROS.
020600*        RESULTADO DEVUELTO POR BIBT1010; SE REDEFINE ABAJO
020700*        PARA PODER EXTRAER ANIO/MES/DIA POR SEPARADO.
020800*        VISTA DESCOMPUESTA DE LA FECHA MAXIMA QUE REGRESA
020900*        BIBT1010, PARA PODER EDITARLA A DD/MM/CCYY.
021000     02  WKS-FECHA-MAXIMA-R REDEFINES WKS-FECHA-MAXIMA.
021100         03  WKS-FM-ANIO          PIC 9(04).
021200         03  WKS-FM-MES           PIC 9(02).
021300         03  WKS-FM-DIA           PIC 9(02).
021400*        ESTOS TRES CAMPOS SE TRASLADAN A WKS-FECHA-EDITADA
021500*        EN 050-CALCULA-FECHA-MAXIMA, CON LOS SEPARADORES '/'
021600*        INTERCALADOS EN EL GRUPO SIGUIENTE.
021700     02  WKS-FECHA-EDITADA.
021800         03  WKS-FE-DIA           PIC 9(02).
021900         03  FILLER               PIC X(01) VALUE '/'.
022000         03  WKS-FE-MES           PIC 9(02).
022100         03  FILLER               PIC X(01) VALUE '/'.
022200         03  WKS-FE-ANIO          PIC 9(04).
022300*        GRUPO EDITADO COMPLETO; ES EL QUE SE MUEVE A
022400*        RP-FECHA-MAXIMA Y EL QUE SE DESPLIEGA EN 070.
022500     02  WKS-DISPARADORES         PIC 9(01) VALUE ZEROS.
022600         88  WKS-CUENTA-OK-BIBCTRL        VALUE 0.
022700*        RESERVADO PARA UNA FUTURA VALIDACION CRUZADA ENTRE
022800*        BIBCTRL Y EL CONTEO REAL DE BIBPREST; NO SE USA HOY.
022900******************************************************************
023000*    TABLA DE TIPOS DE USUARIO (AFILIADO/EMPLEADO/INVITADO)      *
023100******************************************************************
023200 COPY BIBTIPUS.
023300******************************************************************
023400 PROCEDURE DIVISION.
023500******************************************************************
023600*   SECUENCIA UNICA DE UNA SOLICITUD DE PRESTAMO: VALIDAR,       *
023700*   LOCALIZAR EL LIBRO, CALCULAR LA FECHA MAXIMA Y GRABAR.       *
023800*   CADA EJECUCION DE BIBT1020 ATIENDE UNA SOLA SOLICITUD.       *
023900******************************************************************
024000 000-MAIN SECTION.
024100     PERFORM 005-APERTURA-ARCHIVOS
024200*        ORDEN FIJO: ABRIR, LEER LA SOLICITUD, VALIDAR TIPO DE
024300*        USUARIO, VALIDAR RESTRICCION DE INVITADO, LOCALIZAR EL
024400*        LIBRO, CALCULAR FECHA MAXIMA, GRABAR Y DESPLEGAR.
024500     PERFORM 010-ACEPTA-SOLICITUD
024600     PERFORM 020-VALIDA-TIPO-USUARIO
024700     PERFORM 030-VALIDA-RESTRICCION-INVITADO
024800     PERFORM 040-LOCALIZA-LIBRO
024900     PERFORM 050-CALCULA-FECHA-MAXIMA
025000     PERFORM 060-GRABA-PRESTAMO
025100     PERFORM 070-MUESTRA-RESULTADO
025200     PERFORM 900-CIERRA-ARCHIVOS
025300     STOP RUN.
025400 000-MAIN-E. EXIT.
025500
025600*-----------------------------------------------------------------
025700*   ABRE LOS TRES ARCHIVOS EN I-O; BIBLIBRO Y BIBPREST TOLERAN
025800*   FILE STATUS 97 (ARCHIVO YA ABIERTO POR EXTENSION DE RUNTIME);
025900*   BIBCTRL TAMBIEN TOLERA 35 (ARCHIVO NUEVO, AUN SIN REGISTROS).
026000*-----------------------------------------------------------------
026100 005-APERTURA-ARCHIVOS SECTION.
026200     MOVE 'BIBT1020' TO PROGRAMA
026300*        SE FIJA DE UNA VEZ PORQUE SOLO SE USA SI 910 DEBE
026400*        REPORTAR UN ERROR DE APERTURA.
026500     OPEN I-O BIBLIBRO BIBPREST BIBCTRL
026600     IF FS-BIBLIBRO NOT = 0 AND NOT = 97
026700        PERFORM 910-ERROR-DE-ARCHIVO
026800     END-IF
026900     IF FS-BIBPREST NOT = 0 AND NOT = 97
027000        PERFORM 910-ERROR-DE-ARCHIVO
027100     END-IF
027200     IF FS-BIBCTRL NOT = 0 AND NOT = 97 AND NOT = 35
027300        PERFORM 910-ERROR-DE-ARCHIVO
027400     END-IF.
027500 005-APERTURA-ARCHIVOS-E. EXIT.
027600
027700*-----------------------------------------------------------------
027800*   LA SOLICITUD LLEGA COMPLETA EN UNA SOLA TARJETA/REGISTRO DE
027900*   SYSIN; LA FECHA DE SISTEMA SE TOMA APARTE PORQUE NO FORMA
028000*   PARTE DE LA SOLICITUD DEL USUARIO.
028100*-----------------------------------------------------------------
028200 010-ACEPTA-SOLICITUD SECTION.
028300     ACCEPT PRESTAR-LIBRO-REQUEST FROM SYSIN
028400*        EN PRODUCCION, SYSIN TRAE UNA SOLA TARJETA POR
028500*        EJECUCION; EL JCL SE ENCARGA DE LANZAR UN PASO POR
028600*        CADA SOLICITUD QUE LLEGA DE LAS TERMINALES.
028700     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD.
028800 010-ACEPTA-SOLICITUD-E. EXIT.
028900
029000******************************************************************
029100*   VALIDACION 1: EL CODIGO DE TIPO DE USUARIO RECIBIDO DEBE     *
029200*   SER UN DIGITO (NUNCA BLANCO NI ALFABETICO, SOL-0951/SOL-1567)*
029300*   Y ADEMAS EXISTIR EN LA TABLA DE TIPOS (1, 2 O 3); CUALQUIER  *
029400*   OTRO VALOR SE RECHAZA ANTES DE CONTINUAR CON CUALQUIER OTRO  *
029500*   PROCESO.                                                     *
029600******************************************************************
029700 020-VALIDA-TIPO-USUARIO SECTION.
029800     MOVE PLR-TIPO-USUARIO TO TU-CODIGO-RECIBIDO
029900*        SE COPIA A UN CAMPO PROPIO (TU-CODIGO-RECIBIDO) PARA
030000*        PODER PROBARLE LOS 88-LEVELS DE BIBTIPUS SIN TOCAR
030100*        EL AREA DE LA SOLICITUD ORIGINAL.
030200*        LA PRUEBA DE CLASE EVITA QUE UN CODIGO EN BLANCO O NO
030300*        NUMERICO LLEGUE A COMPARARSE CONTRA LA TABLA DE TIPOS.
030400     IF PLR-TIPO-USUARIO IS NOT DIGITOS-0-9
030500        OR NOT TU-COD-ES-VALIDO
030600        DISPLAY '>>> TIPO DE USUARIO NO PERMITIDO: '
030700                 PLR-TIPO-USUARIO UPON CONSOLE
030800        MOVE 91 TO RETURN-CODE
030900        PERFORM 900-CIERRA-ARCHIVOS
031000        STOP RUN
031100     END-IF
031200*        EL INDICE SE FIJA SIEMPRE ANTES DE BUSCAR; SEARCH NO
031300*        GARANTIZA POR SI SOLO QUE TU-IDX ARRANQUE EN 1, Y
031400*        050-CALCULA-FECHA-MAXIMA DEPENDE DE QUE QUEDE BIEN
031500*        POSICIONADO (SOL-1523).
031600     SET TU-IDX TO 1
031700     SEARCH TU-ENTRADA
031800        AT END
031900*              NO DEBERIA OCURRIR: EL CODIGO YA SE VALIDO
032000*              ARRIBA CONTRA TU-COD-ES-VALIDO, PERO SE CUBRE
032100*              DE TODOS MODOS PARA NO DEJAR TU-IDX INDEFINIDO.
032200           DISPLAY '>>> INCONSISTENCIA EN TABLA DE TIPOS '
032300                    'DE USUARIO <<<' UPON CONSOLE
032400           MOVE 91 TO RETURN-CODE
032500           PERFORM 900-CIERRA-ARCHIVOS
032600           STOP RUN
032700        WHEN TU-CODIGO (TU-IDX) = TU-CODIGO-RECIBIDO
032800           CONTINUE
032900     END-SEARCH.
033000 020-VALIDA-TIPO-USUARIO-E. EXIT.
033100
033200******************************************************************
033300*   VALIDACION 2: UN USUARIO INVITADO NO PUEDE TENER MAS DE UN   *
033400*   PRESTAMO VIGENTE.  SE CUENTAN TODOS LOS REGISTROS DE         *
033500*   BIBPREST PARA ESA IDENTIFICACION (SIN FILTRAR POR FECHA);    *
033600*   AFILIADO Y EMPLEADO NO TIENEN ESTA RESTRICCION, ASI QUE EL   *
033700*   PARRAFO NO HACE NADA PARA ELLOS (SOL-1523).                  *
033800******************************************************************
033900 030-VALIDA-RESTRICCION-INVITADO SECTION.
034000     IF TU-COD-ES-INVITADO
034100        MOVE ZEROS TO WKS-CONTEO-PRESTAMOS
034200*        SE REINICIA EN CADA EJECUCION; EL CONTADOR ES DE
034300*        TRABAJO, NO ACUMULA ENTRE TRANSACCIONES.
034400        MOVE PLR-IDUSU TO PRES-IDUSU
034500*              POSICIONA POR LA LLAVE ALTERNA PRES-IDUSU (CON
034600*              DUPLICADOS) EN EL PRIMER PRESTAMO DE ESTA PERSONA.
034700        START BIBPREST KEY IS EQUAL PRES-IDUSU
034800*        SI NO HAY NINGUN PRESTAMO PARA ESTE USUARIO, START
034900*        REGRESA INVALID KEY Y EL CONTEO QUEDA EN CERO.
035000           INVALID KEY
035100              MOVE 10 TO FS-BIBPREST
035200        END-START
035300        PERFORM 032-CONTAR-PRESTAMOS-USUARIO
035400*        RECORRE TODOS LOS PRESTAMOS DE ESTE USUARIO (LLAVE
035500*        ALTERNA CON DUPLICADOS); SI HAY AL MENOS UNO, SE
035600*        RECHAZA LA SOLICITUD MAS ABAJO.
035700           UNTIL FS-BIBPREST NOT = 0
035800        IF WKS-CONTEO-PRESTAMOS > 0
035900           DISPLAY '>>> EL USUARIO ' PLR-IDUSU
036000                    ' YA TIENE UN PRESTAMO EXISTENTE <<<'
036100                    UPON CONSOLE
036200           MOVE 92 TO RETURN-CODE
036300           PERFORM 900-CIERRA-ARCHIVOS
036400           STOP RUN
036500        END-IF
036600     END-IF.
036700 030-VALIDA-RESTRICCION-INVITADO-E. EXIT.
036800
036900*-----------------------------------------------------------------
037000*   RECORRE BIBPREST NEXT RECORD MIENTRAS LAS LLAVES SIGAN
037100*   COINCIDIENDO CON EL SOLICITANTE; AL PRIMER REGISTRO DE OTRA
037200*   PERSONA (O AL EOF) SE DA POR TERMINADO EL CONTEO.
037300*-----------------------------------------------------------------
037400 032-CONTAR-PRESTAMOS-USUARIO SECTION.
037500     READ BIBPREST NEXT RECORD
037600*        AVANZA UN REGISTRO A LA VEZ DENTRO DEL GRUPO DE
037700*        DUPLICADOS QUE COMPARTEN LA MISMA PRES-IDUSU.
037800        AT END
037900           MOVE 10 TO FS-BIBPREST
038000     END-READ
038100     IF FS-BIBPREST = 0
038200        IF PRES-IDUSU = PLR-IDUSU
038300           ADD 1 TO WKS-CONTEO-PRESTAMOS
038400        ELSE
038500           MOVE 10 TO FS-BIBPREST
038600        END-IF
038700     END-IF.
038800 032-CONTAR-PRESTAMOS-USUARIO-E. EXIT.
038900
039000******************************************************************
039100*   EL LIBRO DEBE EXISTIR YA EN EL CATALOGO; NO SE CREAN         *
039200*   REGISTROS DE CATALOGO DURANTE EL PRESTAMO.                  *
039300******************************************************************
039400 040-LOCALIZA-LIBRO SECTION.
039500     MOVE PLR-ISBN TO LIBR-ISBN
039600*        EL ISBN LLEGA EXACTAMENTE COMO LO ESCRIBIO EL
039700*        SOLICITANTE; NO SE NORMALIZAN GUIONES NI MAYUSCULAS.
039800     READ BIBLIBRO KEY IS LIBR-ISBN
039900        INVALID KEY
040000           DISPLAY '>>> LIBRO CON ISBN ' PLR-ISBN
040100                    ' NO ENCONTRADO <<<' UPON CONSOLE
040200           MOVE 93 TO RETURN-CODE
040300           PERFORM 900-CIERRA-ARCHIVOS
040400           STOP RUN
040500     END-READ.
040600 040-LOCALIZA-LIBRO-E. EXIT.
040700
040800*-----------------------------------------------------------------
040900*   EL NUMERO DE DIAS HABILES POR CATEGORIA SALE DE LA MISMA FILA
041000*   DE TABLA QUE YA DEJO POSICIONADA 020-VALIDA-TIPO-USUARIO.
041100*-----------------------------------------------------------------
041200 050-CALCULA-FECHA-MAXIMA SECTION.
041300     CALL 'BIBT1010' USING WKS-FECHA-SISTEMA
041400*        BIBT1010 DEVUELVE LA FECHA MAXIMA EN FORMATO NUMERICO
041500*        CONTINUO CCYYMMDD; ESTE PROGRAMA SOLO LA EDITA.
041600                            TU-DIAS-HABIL (TU-IDX)
041700                            WKS-FECHA-MAXIMA
041800     MOVE WKS-FM-DIA  TO WKS-FE-DIA
041900     MOVE WKS-FM-MES  TO WKS-FE-MES
042000     MOVE WKS-FM-ANIO TO WKS-FE-ANIO.
042100 050-CALCULA-FECHA-MAXIMA-E. EXIT.
042200
042300*-----------------------------------------------------------------
042400*   ASIGNA EL SIGUIENTE NUMERO DE PRESTAMO DESDE BIBCTRL (SOL-0612)
042500*   Y GRABA EL REGISTRO DEFINITIVO EN BIBPREST.
042600*-----------------------------------------------------------------
042700 060-GRABA-PRESTAMO SECTION.
042800     MOVE 'BIBPREST' TO CTRL-CODIGO
042900*        UNICA LLAVE POSIBLE DE BIBCTRL; SE FIJA ANTES DE LEER
043000*        PORQUE READ LA NECESITA YA CARGADA.
043100     READ BIBCTRL
043200        INVALID KEY
043300           MOVE ZEROS TO CTRL-ULTIMO-ID-PRES
043400     END-READ
043500     ADD 1 TO CTRL-ULTIMO-ID-PRES
043600*        SI EL ARCHIVO ES NUEVO, CTRL-ULTIMO-ID-PRES YA QUEDO
043700*        EN CERO POR EL INVALID KEY ANTERIOR; EL PRIMER
043800*        PRESTAMO DEL SISTEMA QUEDA NUMERADO 1.
043900*        PRIMERA VEZ QUE SE TOCA BIBCTRL (23=NO LOCALIZADO,
044000*        35=ARCHIVO VACIO): SE CREA EL REGISTRO; DE LO CONTRARIO
044100*        SE REESCRIBE EL MISMO REGISTRO DE CONTROL.
044200     IF FS-BIBCTRL = 23 OR FS-BIBCTRL = 35
044300*        23=REGISTRO NO LOCALIZADO, 35=ARCHIVO RECIEN CREADO
044400*        SIN REGISTROS AUN; AMBOS SIGNIFICAN 'PRIMERA VEZ'.
044500        WRITE REG-CONTROL
044600     ELSE
044700        REWRITE REG-CONTROL
044800     END-IF
044900     INITIALIZE REG-PRESTAMO
045000*        SE INICIALIZA COMPLETO ANTES DE LLENAR LOS CAMPOS
045100*        PARA NO DEJAR BASURA EN LOS FILLER NI EN LOS 88-LEVELS.
045200     MOVE CTRL-ULTIMO-ID-PRES TO PRES-ID
045300     MOVE WKS-FECHA-SISTEMA   TO PRES-FPRESTAMO-N
045400*        SE GRABA LA FECHA DE HOY TAL COMO LA TOMO 010, SIN
045500*        REFORMATEAR; PRES-FPRESTAMO-N YA ES NUMERICA CONTINUA.
045600     MOVE WKS-FECHA-MAXIMA    TO PRES-FMAXIMA-N
045700     MOVE PLR-IDUSU           TO PRES-IDUSU
045800     MOVE PLR-TIPO-USUARIO    TO PRES-TIPO-USUARIO
045900*        SE GUARDA EL CODIGO RECIBIDO, NO EL DE LA TABLA, POR
046000*        SI ALGUN DIA SE AUDITA LA SOLICITUD ORIGINAL.
046100     MOVE LIBR-ID             TO PRES-ID-LIBRO
046200*        GUARDA EL ID INTERNO DEL LIBRO, NO EL ISBN; AGILIZA
046300*        EL CRUCE CON BIBLIBRO SI ALGUN DIA SE NECESITA.
046400     WRITE REG-PRESTAMO
046500*        SI FALLA AQUI EL CONTADOR DE BIBCTRL YA QUEDO
046600*        INCREMENTADO; SE ACEPTA EL HUECO DE NUMERACION A
046700*        CAMBIO DE NO COMPLICAR LA RECUPERACION DEL ERROR.
046800        INVALID KEY
046900           DISPLAY '>>> ERROR AL GRABAR EL PRESTAMO <<<'
047000                   UPON CONSOLE
047100           MOVE 94 TO RETURN-CODE
047200           PERFORM 900-CIERRA-ARCHIVOS
047300           STOP RUN
047400     END-WRITE
047500     MOVE CTRL-ULTIMO-ID-PRES TO RP-ID
047600     MOVE WKS-FECHA-EDITADA   TO RP-FECHA-MAXIMA.
047700 060-GRABA-PRESTAMO-E. EXIT.
047800
047900*-----------------------------------------------------------------
048000*   UNICA SALIDA VISIBLE DE LA TRANSACCION: NUMERO DE PRESTAMO
048100*   ASIGNADO Y FECHA MAXIMA YA EDITADA.
048200*-----------------------------------------------------------------
048300 070-MUESTRA-RESULTADO SECTION.
048400     DISPLAY 'PRESTAMO NUMERO  : ' RP-ID UPON CONSOLE
048500*        ESTE ES EL UNICO RESULTADO QUE VE EL OPERADOR DE LA
048600*        TERMINAL CUANDO LA TRANSACCION TERMINA BIEN.
048700     DISPLAY 'FECHA MAXIMA     : ' RP-FECHA-MAXIMA
048800*        YA EDITADA DD/MM/CCYY; VER WKS-FECHA-EDITADA ARRIBA.
048900             UPON CONSOLE.
049000 070-MUESTRA-RESULTADO-E. EXIT.
049100
049200 900-CIERRA-ARCHIVOS SECTION.
049300     CLOSE BIBLIBRO BIBPREST BIBCTRL.
049400*        SE CIERRA SIEMPRE ANTES DE TERMINAR, INCLUSO CUANDO
049500*        EL PROGRAMA TERMINA POR UN ERROR DE VALIDACION.
049600 900-CIERRA-ARCHIVOS-E. EXIT.
049700
049800*-----------------------------------------------------------------
049900*   DELEGA EN LA RUTINA COMUN DEBD1R00 LA IMPRESION DEL DETALLE
050000*   DEL FILE STATUS EXTENDIDO ANTES DE TERMINAR EL PROGRAMA.
050100*-----------------------------------------------------------------
050200 910-ERROR-DE-ARCHIVO SECTION.
050300     MOVE 'OPEN' TO ACCION
050400*        HOY SOLO SE LLAMA DESDE LA APERTURA DE ARCHIVOS; SE
050500*        DEJA EL CAMPO ACCION POR SI 910 SE REUTILIZA MAS
050600*        ADELANTE PARA ERRORES DE LECTURA O ESCRITURA.
050700     MOVE SPACES TO LLAVE
050800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050900                           FS-BIBLIBRO, FSE-BIBLIBRO
051000     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<'
051100             UPON CONSOLE
051200     DISPLAY '    >>> VERIFICAR DETALLE EN SPOOL <<<'
051300             UPON CONSOLE
051400     MOVE 91 TO RETURN-CODE
051500     STOP RUN.
051600 910-ERROR-DE-ARCHIVO-E. EXIT.
