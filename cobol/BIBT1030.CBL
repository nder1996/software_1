000100******************************************************************
000200* FECHA       : 11/03/1987                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : BIBLIOTECA CENTRAL                               *
000500* PROGRAMA    : BIBT1030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSULTA UN PRESTAMO YA GRABADO POR SU NUMERO,   *
000800*             : LE AGREGA EL ISBN Y TITULO DEL LIBRO CORRESPON-  *
000900*             : DIENTE Y REGRESA LA FECHA MAXIMA YA EDITADA.     *
001000* ARCHIVOS    : BIBPREST=C, BIBLIBRO=C                           *
001100* ACCION (ES) : C=CONSULTA                                      *
001200* PROGRAMA(S) : DEBD1R00 (FILE STATUS EXTENDIDO)                 *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BIBT1030.
001600 AUTHOR.        R. CASTELLANOS.
001700 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO. DE SISTEMAS.
001800 DATE-WRITTEN.  18/03/1987.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO - DEPTO. DE SISTEMAS UNICAMENTE.
002100******************************************************************
002200*                     B I T A C O R A   D E   C A M B I O S      *
002300******************************************************************
002400* FECHA      PROG.   TICKET     DESCRIPCION                     *
002500* ---------- ------- ---------- ------------------------------- *
002600* 18/03/1987 RCV     N/A        VERSION ORIGINAL.                *     N/A
002700* 05/05/1990 RCV     SOL-0201   SE AGREGA JOIN CONTRA EL CATALOGO* SOL0201
002800*                                DE LIBROS PARA TRAER ISBN Y     *
002900*                                TITULO EN LA RESPUESTA.         *
003000* 14/01/1994 RCV     SOL-0402   ESTANDARIZA NOMBRES DE CAMPOS.   * SOL0402
003100* 03/08/1998 MQR     Y2K-0031   REVISION DE CAMBIO DE SIGLO: SE  * Y2K0031
003200*                                AMPLIAN CAMPOS DE ANIO A 4      *
003300*                                POSICIONES EN BIBLIBRO/BIBPREST*
003400* 22/02/1999 MQR     Y2K-0031   PRUEBA DE REGRESION 31/12/1999 Y * Y2K0031
003500*                                01/01/2000 CONTRA BIBPREST; OK. *
003600* 11/11/2002 ASG     SOL-0884   EL MENSAJE DE PRESTAMO NO        * SOL0884
003700*                                ENCONTRADO AHORA INCLUYE EL     *
003800*                                NUMERO DE PRESTAMO BUSCADO.     *
003900* 25/06/2011 JPM     SOL-1378   REVISION GENERAL DE COMENTARIOS  * SOL1378
004000*                                Y BITACORA.                     *
004100* 14/09/2016 JPM     SOL-1568   SE QUITA LA CLASE DIGITOS-0-9 DE * SOL1568
004200*                                SPECIAL-NAMES (NUNCA SE USO EN  *
004300*                                ESTE PROGRAMA, LA CONSULTA NO   *
004400*                                RECIBE NINGUN CODIGO QUE        *
004500*                                VALIDAR); SE AGREGA EN SU LUGAR *
004600*                                UNA BANDERA UPSI-0 DE TRAZA.    *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*-----------------------------------------------------------------
005100*   LA BANDERA UPSI-0 SE ENCIENDE DESDE EL PARM DEL JCL CUANDO
005200*   OPERACIONES NECESITA CONFIRMAR, SIN TOCAR EL PROGRAMA, QUE
005300*   LIBRO QUEDO ASOCIADO A UN PRESTAMO RECLAMADO POR EL USUARIO
005400*   (VER SOL-1568 EN LA BITACORA).
005500*-----------------------------------------------------------------
005600 SPECIAL-NAMES.
005700     UPSI-0 IS WS-TRAZA ON  STATUS IS TRAZA-ACTIVA
005800                        OFF STATUS IS TRAZA-INACTIVA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*        LIBRO DIARIO DE PRESTAMOS; SE LOCALIZA POR SU LLAVE
006200*        PRIMARIA, EL NUMERO DE PRESTAMO RECIBIDO EN LA SOLICITUD.
006300     SELECT BIBPREST ASSIGN TO BIBPREST
006400            ORGANIZATION  IS INDEXED
006500            ACCESS MODE   IS DYNAMIC
006600            RECORD KEY    IS PRES-LLAVE
006700            ALTERNATE RECORD KEY IS PRES-IDUSU
006800                             WITH DUPLICATES
006900            FILE STATUS   IS FS-BIBPREST
007000                             FSE-BIBPREST.
007100*        CATALOGO DE LIBROS; SE LOCALIZA POR SU LLAVE PRIMARIA,
007200*        EL ID INTERNO GUARDADO EN EL PRESTAMO (PRES-ID-LIBRO).
007300     SELECT BIBLIBRO ASSIGN TO BIBLIBRO
007400            ORGANIZATION  IS INDEXED
007500            ACCESS MODE   IS DYNAMIC
007600            RECORD KEY    IS LIBR-LLAVE
007700            ALTERNATE RECORD KEY IS LIBR-ISBN
007800            FILE STATUS   IS FS-BIBLIBRO
007900                             FSE-BIBLIBRO.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  BIBPREST.
008300     COPY BIBPREST.
008400 FD  BIBLIBRO.
008500     COPY BIBLIBRO.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS          *
008900*         (FS-XXX A NIVEL 77: SON BANDERAS SUELTAS, UNA POR      *
009000*         ARCHIVO, QUE NO FORMAN PARTE DE NINGUN REGISTRO)       *
009100******************************************************************
009200 77  FS-BIBPREST                  PIC 9(02) VALUE ZEROS.
009300 01  FSE-BIBPREST.
009400     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE 0.
009500     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE 0.
009600     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE 0.
009700 77  FS-BIBLIBRO                  PIC 9(02) VALUE ZEROS.
009800 01  FSE-BIBLIBRO.
009900     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE 0.
010000     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE 0.
010100     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE 0.
010200*           VARIABLES DE RUTINA PARA FILE STATUS EXTENDIDO
010300*           (TAMBIEN SUELTAS, SE LE PASAN A DEBD1R00 CUANDO
010400*           910-ERROR-DE-ARCHIVO NECESITA DETALLE DEL ERROR)
010500 77  PROGRAMA                     PIC X(08) VALUE SPACES.
010600 77  ARCHIVO                      PIC X(08) VALUE SPACES.
010700 77  ACCION                       PIC X(10) VALUE SPACES.
010800*        SIEMPRE 'OPEN' EN ESTE PROGRAMA; SE DEJA EL CAMPO
010900*        PARA QUE DEBD1R00 RECIBA EL MISMO LAYOUT EN TODOS LOS
011000*        PROGRAMAS DE LA APLICACION.
011100 77  LLAVE                        PIC X(32) VALUE SPACES.
011200*        SE DEJA EN BLANCO AL LLAMAR A DEBD1R00: UN ERROR DE
011300*        OPEN NO TIENE UNA LLAVE DE REGISTRO QUE REPORTAR.
011400******************************************************************
011500*             SOLICITUD DE CONSULTA  (DESDE SYSIN)               *
011600******************************************************************
011700 01  CONSULTA-PRESTAMO-REQUEST.
011800*        NUMERO DE PRESTAMO A CONSULTAR; ES LA MISMA LLAVE QUE
011900*        GENERO BIBT1020 AL OTORGARLO (PRES-LLAVE).
012000     02  CPR-ID                   PIC 9(09).
012100*        MISMA PIC QUE PRES-ID EN EL LIBRO DIARIO.
012200     02  FILLER                   PIC X(11).
012300*        RELLENO HASTA COMPLETAR 20 POSICIONES DE TARJETA.
012400******************************************************************
012500*             RESPUESTA DE LA CONSULTA  (SALIDA)                 *
012600******************************************************************
012700 01  CONSULTA-PRESTAMO-RESPONSE.
012800     02  CPS-ID                   PIC 9(09).
012900*        ECO DEL NUMERO DE PRESTAMO SOLICITADO.
013000     02  CPS-ISBN                 PIC X(20).
013100*        TRAIDO DEL CATALOGO, NO DE LA SOLICITUD; LA SOLICITUD
013200*        SOLO TRAE EL NUMERO DE PRESTAMO.
013300     02  CPS-TITULO               PIC X(60).
013400*        MISMA LONGITUD QUE LIBR-TITULO EN EL CATALOGO.
013500     02  CPS-FECHA-MAXIMA         PIC X(10).
013600*        YA EDITADA DD/MM/CCYY; VER WKS-FECHA-EDITADA ABAJO.
013700     02  CPS-IDUSU                PIC X(20).
013800*        IDENTIFICACION DE QUIEN TIENE EL LIBRO PRESTADO.
013900     02  CPS-TIPO-USUARIO         PIC 9(01).
014000*        1=AFILIADO, 2=EMPLEADO, 3=INVITADO, TAL COMO QUEDO
014100*        GRABADO EN EL PRESTAMO AL OTORGARSE (BIBT1020).
014200******************************************************************
014300*              CAMPOS DE TRABAJO Y CONTADORES                   *
014400******************************************************************
014500 01  WKS-CAMPOS-DE-TRABAJO.
014600*        SE USA EN LOS MENSAJES DE DIAGNOSTICO DE 910.
014700     02  WKS-PROGRAMA             PIC X(08) VALUE "BIBT1030".
014800*        NO ES EL MISMO CAMPO QUE PROGRAMA (ESE SE USA PARA
014900*        EL CALL A DEBD1R00, NO PARA MENSAJES PROPIOS).
015000*        FECHA MAXIMA DEL PRESTAMO YA EDITADA DD/MM/CCYY, TOMADA
015100*        DIRECTAMENTE DE LOS SUBCAMPOS DE PRES-FECHA-MAXIMA.
015200     02  WKS-FECHA-EDITADA.
015300         03  WKS-FE-DIA           PIC 9(02).
015400         03  FILLER               PIC X(01) VALUE '/'.
015500         03  WKS-FE-MES           PIC 9(02).
015600         03  FILLER               PIC X(01) VALUE '/'.
015700         03  WKS-FE-ANIO          PIC 9(04).
015800*        CUENTA LAS INCONSISTENCIAS DETECTADAS ENTRE EL PRESTAMO
015900*        Y EL CATALOGO; HOY SOLO SE INCREMENTA, NO SE REPORTA
016000*        AL FINAL (SE TERMINA EL PROGRAMA EN LA PRIMERA).
016100     02  WKS-CONTADOR-ERRORES     PIC 9(03) COMP VALUE ZEROS.
016200*        DECLARADO COMP PORQUE SOLO SE SUMA, NUNCA SE EDITA
016300*        NI SE DESPLIEGA TAL CUAL.
016400******************************************************************
016500 PROCEDURE DIVISION.
016600******************************************************************
016700*   SECUENCIA UNICA DE UNA CONSULTA: LOCALIZAR EL PRESTAMO,      *
016800*   LOCALIZAR EL LIBRO ASOCIADO, EDITAR LA FECHA Y RESPONDER.    *
016900*   CADA EJECUCION DE BIBT1030 ATIENDE UNA SOLA CONSULTA.        *
017000******************************************************************
017100 000-MAIN SECTION.
017200     PERFORM 005-APERTURA-ARCHIVOS
017300     PERFORM 010-ACEPTA-SOLICITUD
017400     PERFORM 020-LOCALIZA-PRESTAMO
017500     PERFORM 030-LOCALIZA-LIBRO
017600     PERFORM 040-EDITA-FECHA-MAXIMA
017700     PERFORM 050-ARMA-RESPUESTA
017800     PERFORM 060-MUESTRA-RESPUESTA
017900     PERFORM 900-CIERRA-ARCHIVOS
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300*-----------------------------------------------------------------
018400*   AMBOS ARCHIVOS SE ABREN SOLO DE LECTURA; LA CONSULTA NUNCA
018500*   MODIFICA NI EL PRESTAMO NI EL CATALOGO.
018600*-----------------------------------------------------------------
018700 005-APERTURA-ARCHIVOS SECTION.
018800     MOVE 'BIBT1030' TO PROGRAMA
018900*        SE FIJA DE UNA VEZ PORQUE SOLO SE USA SI 910 DEBE
019000*        REPORTAR UN ERROR DE APERTURA.
019100     OPEN INPUT BIBPREST BIBLIBRO
019200*        'INPUT' BASTA PORQUE LA CONSULTA NUNCA ESCRIBE.
019300     IF FS-BIBPREST NOT = 0
019400        PERFORM 910-ERROR-DE-ARCHIVO
019500     END-IF
019600     IF FS-BIBLIBRO NOT = 0
019700        PERFORM 910-ERROR-DE-ARCHIVO
019800     END-IF.
019900 005-APERTURA-ARCHIVOS-E. EXIT.
020000
020100*-----------------------------------------------------------------
020200*   LA SOLICITUD DE CONSULTA LLEGA EN UNA SOLA TARJETA DE SYSIN,
020300*   AL IGUAL QUE EN BIBT1020.
020400*-----------------------------------------------------------------
020500 010-ACEPTA-SOLICITUD SECTION.
020600     ACCEPT CONSULTA-PRESTAMO-REQUEST FROM SYSIN.
020700*        UNA SOLA TARJETA POR EJECUCION, IGUAL QUE BIBT1020;
020800*        EL JCL LANZA UN PASO POR CADA CONSULTA QUE LLEGA.
020900 010-ACEPTA-SOLICITUD-E. EXIT.
021000
021100******************************************************************
021200*   EL PRESTAMO SOLICITADO DEBE EXISTIR EN EL LIBRO DIARIO; SI   *
021300*   NO SE ENCUENTRA, LA CONSULTA TERMINA DE INMEDIATO.           *
021400******************************************************************
021500 020-LOCALIZA-PRESTAMO SECTION.
021600     MOVE CPR-ID TO PRES-ID
021700*        PRES-ID ES EL UNICO SUBCAMPO DE LA LLAVE PRIMARIA;
021800*        NO HAY NADA MAS QUE TRASLADAR.
021900     READ BIBPREST KEY IS PRES-LLAVE
022000        INVALID KEY
022100           DISPLAY '>>> PRESTAMO NUMERO ' CPR-ID
022200                    ' NO EXISTE <<<' UPON CONSOLE
022300           MOVE 93 TO RETURN-CODE
022400           PERFORM 900-CIERRA-ARCHIVOS
022500           STOP RUN
022600     END-READ.
022700 020-LOCALIZA-PRESTAMO-E. EXIT.
022800
022900******************************************************************
023000*   SE UNE EL LIBRO PRESTADO PARA TRAER ISBN Y TITULO; EL LIBRO  *
023100*   SIEMPRE DEBE EXISTIR PORQUE BIBT1020 NO GRABA UN PRESTAMO    *
023200*   SIN HABERLO LOCALIZADO PRIMERO.  CUANDO LA BANDERA DE TRAZA  *
023300*   ESTA ENCENDIDA (UPSI-0), SE DESPLIEGA LA LLAVE USADA PARA    *
023400*   PODER CONFIRMAR EN SPOOL CUAL LIBRO SE ESTA UNIENDO.         *
023500******************************************************************
023600 030-LOCALIZA-LIBRO SECTION.
023700     MOVE PRES-ID-LIBRO TO LIBR-ID
023800*        PRES-ID-LIBRO GUARDA EL ID INTERNO DEL LIBRO, NO EL
023900*        ISBN, POR ESO SE BUSCA POR LIBR-LLAVE Y NO POR
024000*        LIBR-ISBN COMO HACE BIBT1020.
024100     IF TRAZA-ACTIVA
024200*        SOLO SE DESPLIEGA CUANDO EL JCL ENCENDIO EL PARM DE
024300*        TRAZA; EN EJECUCION NORMAL ESTE IF NO HACE NADA.
024400        DISPLAY 'TRAZA BIBT1030: PRESTAMO ' CPR-ID
024500                 ' -> LIBRO ID ' LIBR-ID UPON CONSOLE
024600     END-IF
024700     READ BIBLIBRO KEY IS LIBR-LLAVE
024800        INVALID KEY
024900           DISPLAY '>>> INCONSISTENCIA: LIBRO ' PRES-ID-LIBRO
025000                    ' DEL PRESTAMO ' CPR-ID
025100                    ' NO EXISTE <<<' UPON CONSOLE
025200           ADD 1 TO WKS-CONTADOR-ERRORES
025300*        SE DEJA EL CONTADOR PARA QUE UNA FUTURA VERSION EN
025400*        LOTE PUEDA SEGUIR CONSULTANDO EN VEZ DE TERMINAR.
025500           MOVE 94 TO RETURN-CODE
025600           PERFORM 900-CIERRA-ARCHIVOS
025700           STOP RUN
025800     END-READ.
025900 030-LOCALIZA-LIBRO-E. EXIT.
026000
026100*-----------------------------------------------------------------
026200*   LOS SUBCAMPOS DE PRES-FECHA-MAXIMA YA VIENEN DESCOMPUESTOS
026300*   EN EL REGISTRO; AQUI SOLO SE INTERCALAN LOS SEPARADORES.
026400*-----------------------------------------------------------------
026500 040-EDITA-FECHA-MAXIMA SECTION.
026600     MOVE PRES-FMAX-DIA  TO WKS-FE-DIA
026700*        MISMO ESQUEMA DE EDICION QUE BIBT1020; LOS
026800*        SEPARADORES '/' YA ESTAN FIJOS EN EL GRUPO.
026900     MOVE PRES-FMAX-MES  TO WKS-FE-MES
027000     MOVE PRES-FMAX-ANIO TO WKS-FE-ANIO.
027100 040-EDITA-FECHA-MAXIMA-E. EXIT.
027200
027300*-----------------------------------------------------------------
027400*   ARMA LA RESPUESTA FINAL COMBINANDO DATOS DEL PRESTAMO CON
027500*   DATOS DEL CATALOGO; NO HAY CALCULOS EN ESTE PARRAFO.
027600*-----------------------------------------------------------------
027700 050-ARMA-RESPUESTA SECTION.
027800     MOVE PRES-ID          TO CPS-ID
027900*        SE ARMA LA RESPUESTA CAMPO POR CAMPO; NO HAY UN
028000*        MOVE CORRESPONDING PORQUE LOS NOMBRES NO COINCIDEN.
028100     MOVE LIBR-ISBN        TO CPS-ISBN
028200*        A PARTIR DE AQUI TODOS LOS CAMPOS VIENEN DEL LIBRO,
028300*        NO DEL PRESTAMO.
028400     MOVE LIBR-TITULO      TO CPS-TITULO
028500     MOVE WKS-FECHA-EDITADA TO CPS-FECHA-MAXIMA
028600*        UNICO CAMPO DE LA RESPUESTA QUE NO ES UN MOVE DIRECTO
028700*        DESDE EL REGISTRO; PASA PRIMERO POR 040.
028800     MOVE PRES-IDUSU       TO CPS-IDUSU
028900     MOVE PRES-TIPO-USUARIO TO CPS-TIPO-USUARIO.
029000*        ULTIMO CAMPO DE LA RESPUESTA; VIENE DEL PRESTAMO.
029100 050-ARMA-RESPUESTA-E. EXIT.
029200
029300*-----------------------------------------------------------------
029400*   UNICA SALIDA VISIBLE DE LA CONSULTA; SIETE LINEAS A CONSOLA.
029500*-----------------------------------------------------------------
029600 060-MUESTRA-RESPUESTA SECTION.
029700     DISPLAY 'PRESTAMO NUMERO  : ' CPS-ID UPON CONSOLE
029800*        SIETE LINEAS FIJAS, UNA POR CAMPO DE LA RESPUESTA.
029900     DISPLAY 'ISBN             : ' CPS-ISBN UPON CONSOLE
030000     DISPLAY 'TITULO           : ' CPS-TITULO UPON CONSOLE
030100     DISPLAY 'FECHA MAXIMA     : ' CPS-FECHA-MAXIMA
030200             UPON CONSOLE
030300     DISPLAY 'USUARIO          : ' CPS-IDUSU UPON CONSOLE
030400     DISPLAY 'TIPO DE USUARIO  : ' CPS-TIPO-USUARIO
030500*        CODIGO NUMERICO CRUDO; NO SE TRADUCE A TEXTO AQUI.
030600             UPON CONSOLE.
030700 060-MUESTRA-RESPUESTA-E. EXIT.
030800
030900*-----------------------------------------------------------------
031000*   SE CIERRA SIEMPRE ANTES DE TERMINAR, INCLUSO CUANDO LA
031100*   CONSULTA TERMINA POR UN ERROR DE VALIDACION.
031200*-----------------------------------------------------------------
031300 900-CIERRA-ARCHIVOS SECTION.
031400     CLOSE BIBPREST BIBLIBRO.
031500*        AMBOS ARCHIVOS SE ABRIERON SOLO DE LECTURA EN 005.
031600 900-CIERRA-ARCHIVOS-E. EXIT.
031700
031800*-----------------------------------------------------------------
031900*   DELEGA EN LA RUTINA COMUN DEBD1R00 LA IMPRESION DEL DETALLE
032000*   DEL FILE STATUS EXTENDIDO ANTES DE TERMINAR EL PROGRAMA.
032100*-----------------------------------------------------------------
032200 910-ERROR-DE-ARCHIVO SECTION.
032300     MOVE 'OPEN' TO ACCION
032400*        HOY SOLO SE LLAMA DESDE LA APERTURA DE ARCHIVOS; SE
032500*        DEJA EL CAMPO ACCION POR SI 910 SE REUTILIZA MAS
032600*        ADELANTE PARA ERRORES DE LECTURA.
032700     MOVE SPACES TO LLAVE
032800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032900                           FS-BIBPREST, FSE-BIBPREST
033000     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<'
033100             UPON CONSOLE
033200     DISPLAY '    >>> VERIFICAR DETALLE EN SPOOL <<<'
033300*        EL DETALLE REAL (FSE-RETURN/FUNCTION/FEEDBACK) LO
033400*        IMPRIME DEBD1R00, NO ESTE PROGRAMA.
033500             UPON CONSOLE
033600     MOVE 91 TO RETURN-CODE
033700     STOP RUN.
033800 910-ERROR-DE-ARCHIVO-E. EXIT.
