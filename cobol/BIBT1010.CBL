000100******************************************************************
000200* FECHA       : 11/03/1987                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : BIBLIOTECA CENTRAL                               *
000500* PROGRAMA    : BIBT1010                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : CALCULA LA FECHA MAXIMA DE DEVOLUCION DE UN      *
000800*             : PRESTAMO, SUMANDO A LA FECHA BASE RECIBIDA EL    *
000900*             : NUMERO DE DIAS HABILES QUE INDIQUE EL TIPO DE    *
001000*             : USUARIO, SALTANDO SABADOS Y DOMINGOS.  NO LEE NI *
001100*             : ESCRIBE ARCHIVOS; ES INVOCADA POR BIBT1020 POR   *
001200*             : CADA PRESTAMO NUEVO.                             *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : NINGUNO (SUBRUTINA HOJA)                         *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    BIBT1010.
001800 AUTHOR.        R. CASTELLANOS.
001900 INSTALLATION.  BIBLIOTECA CENTRAL - DEPTO. DE SISTEMAS.
002000 DATE-WRITTEN.  11/03/1987.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - DEPTO. DE SISTEMAS UNICAMENTE.
002300******************************************************************
002400*                     B I T A C O R A   D E   C A M B I O S      *
002500******************************************************************
002600* FECHA      PROG.   TICKET     DESCRIPCION                     *
002700* ---------- ------- ---------- ------------------------------- *
002800* 11/03/1987 RCV     N/A        VERSION ORIGINAL. SUMA DE DIAS   *     N/A
002900*                                HABILES POR TABLA DE MESES.     *
003000* 02/07/1989 RCV     SOL-0114   SE AGREGA CALCULO DE DIA DE LA   * SOL0114
003100*                                SEMANA POR CONGRUENCIA (ZELLER) *
003200*                                PARA NO DEPENDER DE CALENDARIO. *
003300* 19/11/1991 LTQ     SOL-0288   CORRIGE CASO BISIESTO EN FEBRERO * SOL0288
003400*                                (NO CONTEMPLABA ANIO DIVISIBLE  *
003500*                                ENTRE 400).                     *
003600* 14/01/1994 RCV     SOL-0402   ESTANDARIZA NOMBRES DE CAMPOS DE * SOL0402
003700*                                TRABAJO CON EL RESTO DEL GRUPO  *
003800*                                BIBT10XX.                       *
003900* 03/08/1998 MQR     Y2K-0031   REVISION DE CAMBIO DE SIGLO:     * Y2K0031
004000*                                CAMPOS DE ANIO YA ERAN DE 4     *
004100*                                POSICIONES; NO SE ENCONTRARON   *
004200*                                TRUNCAMIENTOS. SE DEJA TRAZA.   *
004300* 22/02/1999 MQR     Y2K-0031   PRUEBA DE REGRESION CON FECHAS   * Y2K0031
004400*                                31/12/1999 Y 01/01/2000; OK.    *
004500* 09/05/2003 ASG     SOL-0951   SE AGREGA VALIDACION DE RANGO DE * SOL0951
004600*                                DIAS HABILES RECIBIDOS (01-31)  *
004700*                                PARA EVITAR CICLOS INFINITOS.   *
004800* 17/10/2006 ASG     SOL-1140   SE DOCUMENTA USO EXCLUSIVO POR   * SOL1140
004900*                                BIBT1020; SIN CAMBIOS DE CODIGO.*
005000* 25/06/2011 JPM     SOL-1378   REVISION GENERAL DE COMENTARIOS. * SOL1378
005100* 14/03/2013 ASG     SOL-1455   SE ELIMINA EL PREFIJO LK- DEL    * SOL1455
005200*                                AREA DE LINKAGE PARA ALINEAR    *
005300*                                CON EL RESTO DEL GRUPO BIBT10XX,*
005400*                                QUE NUNCA PREFIJA SUS AREAS DE  *
005500*                                COMUNICACION ENTRE PROGRAMAS.   *
005600* 18/11/2014 JPM     SOL-1512   SE AGREGA BANDERA UPSI-0 (TRAZA) * SOL1512
005700*                                PARA PODER DIAGNOSTICAR EN      *
005800*                                PRODUCCION, SIN JCL ADICIONAL,  *
005900*                                CUALQUIER RECLAMO SOBRE LA      *
006000*                                FECHA MAXIMA CALCULADA.         *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*-----------------------------------------------------------------
006500*   LA BANDERA UPSI-0 SE ENCIENDE DESDE EL JCL DE BIBT1020 (PARM
006600*   DE EJECUCION) CUANDO OPERACION NECESITA VER, EN EL SPOOL, LA
006700*   FECHA BASE Y LA FECHA RESULTADO DE CADA CALCULO; EN OPERACION
006800*   NORMAL PERMANECE APAGADA Y NO SE IMPRIME NADA ADICIONAL.
006900*-----------------------------------------------------------------
007000 SPECIAL-NAMES.
007100     UPSI-0 IS WS-TRAZA ON  STATUS IS TRAZA-ACTIVA
007200                        OFF STATUS IS TRAZA-INACTIVA.
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*           CAMPOS DE TRABAJO PARA EL AVANCE DE FECHA            *
007700******************************************************************
007800 01  WKS-FECHA-TRABAJO.
007900*        FECHA QUE SE VA AVANZANDO DIA POR DIA HASTA CUBRIR LOS
008000*        DIAS HABILES SOLICITADOS; ARRANCA EN LA FECHA BASE.
008100     02  WKS-ANIO              PIC 9(04).
008200     02  WKS-MES               PIC 9(02).
008300     02  WKS-DIA               PIC 9(02).
008400*        VISTA NUMERICA CONTINUA, SOLO PARA TRAZA EN DISPLAY.
008500 01  WKS-FECHA-TRABAJO-N REDEFINES WKS-FECHA-TRABAJO
008600                            PIC 9(08).
008700*-----------------------------------------------------------------
008800*        CONTADORES Y BANDERAS DE TRABAJO, AISLADOS A NIVEL 77
008900*        (NO FORMAN PARTE DE NINGUN REGISTRO, SE USAN SUELTOS)
009000*-----------------------------------------------------------------
009100*        DIAS CALENDARIO QUE TIENE EL MES EN TURNO (28-31), SE
009200*        RECALCULA CADA VEZ QUE WKS-MES CAMBIA DE VALOR.
009300 77  WKS-DIAS-DEL-MES          PIC 9(02) COMP VALUE ZEROS.
009400*        DIAS HABILES YA AVANZADOS; CUANDO IGUALA A DIAS-HABILES
009500*        RECIBIDO, EL CALCULO TERMINA.
009600 77  WKS-CONTADOR-HABILES      PIC 9(02) COMP VALUE ZEROS.
009700*        DIA DE LA SEMANA DE WKS-FECHA-TRABAJO (1=LUNES ... 7=
009800*        DOMINGO); SE RECALCULA AL AVANZAR CADA DIA CALENDARIO.
009900 77  WKS-DIA-SEMANA            PIC 9(01) COMP VALUE ZEROS.
010000     88  WKS-ES-FIN-DE-SEMANA          VALUE 6 7.
010100*-----------------------------------------------------------------
010200*        CAMPOS AUXILIARES DE LA CONGRUENCIA DE ZELLER
010300*        (DIA DE LA SEMANA DE LA FECHA BASE, SIN USAR
010400*        FUNCIONES INTRINSECAS; SOLO ARITMETICA ENTERA)
010500*-----------------------------------------------------------------
010600 01  WKS-ZELLER.
010700*        MES/ANIO DE TRABAJO DE LA FORMULA; ENERO Y FEBRERO SE
010800*        RECORREN COMO MESES 13 Y 14 DEL ANIO ANTERIOR.
010900     02  WKS-Z-MES             PIC 9(02) COMP.
011000     02  WKS-Z-ANIO            PIC 9(04) COMP.
011100*        SIGLO (J) Y ANIO DENTRO DEL SIGLO (K) DE LA FORMULA.
011200     02  WKS-Z-SIGLO           PIC 9(02) COMP.
011300     02  WKS-Z-ANIO-SIGLO      PIC 9(02) COMP.
011400*        TERMINO [13(m+1)/5] DE LA FORMULA, YA TRUNCADO.
011500     02  WKS-Z-TERMINO1        PIC 9(04) COMP.
011600*        SUMATORIA COMPLETA ANTES DEL MOD 7.
011700     02  WKS-Z-SUMA            PIC 9(05) COMP.
011800     02  WKS-Z-COCIENTE        PIC 9(05) COMP.
011900*        RESULTADO h DE ZELLER (0=SABADO ... 6=VIERNES).
012000     02  WKS-Z-H               PIC 9(01) COMP.
012100*        RESIDUO INTERMEDIO PARA TRASLADAR h A 1=LUNES...7=DOMINGO.
012200     02  WKS-Z-SUMA2           PIC 9(02) COMP.
012300     02  WKS-Z-COCIENTE2       PIC 9(02) COMP.
012400     02  FILLER                PIC X(02).
012500*-----------------------------------------------------------------
012600*        VERIFICACION DE ANIO BISIESTO (ARITMETICA ENTERA)
012700*-----------------------------------------------------------------
012800 01  WKS-BISIESTO-AUX.
012900*        COCIENTE DESCARTABLE DE LAS TRES DIVISIONES DE PRUEBA
013000*        (ENTRE 4, ENTRE 100 Y ENTRE 400); SOLO IMPORTA EL RESIDUO.
013100     02  WKS-BI-COCIENTE       PIC 9(06) COMP.
013200     02  WKS-BI-RESIDUO-4      PIC 9(02) COMP.
013300*        RESIDUO DE DIVIDIR ENTRE 100; DISTINTO DE CERO YA BASTA
013400*        PARA DECLARAR BISIESTO SI EL RESIDUO ENTRE 4 FUE CERO.
013500     02  WKS-BI-RESIDUO-100    PIC 9(02) COMP.
013600     02  WKS-BI-RESIDUO-400    PIC 9(04) COMP.
013700     02  FILLER                PIC X(02).
013800*        BANDERA RESULTANTE: 1 SI WKS-ANIO ES BISIESTO, 0 SI NO.
013900 77  WKS-ES-BISIESTO           PIC 9(01) COMP VALUE ZEROS.
014000     88  WKS-ANIO-BISIESTO             VALUE 1.
014100*-----------------------------------------------------------------
014200*        TABLA DE DIAS POR MES (COPIA DEL GRUPO BIBT10XX)
014300*-----------------------------------------------------------------
014400 COPY BIBFECHA.
014500*-----------------------------------------------------------------
014600*        AREA DE COMUNICACION CON BIBT1020 (SIN PREFIJO, IGUAL
014700*        QUE EL RESTO DE LAS AREAS DE LINKAGE DEL GRUPO).
014800*-----------------------------------------------------------------
014900 LINKAGE SECTION.
015000*        FECHA A PARTIR DE LA CUAL SE CUENTAN LOS DIAS HABILES.
015100 01  FECHA-BASE                PIC 9(08).
015200 01  FECHA-BASE-R REDEFINES FECHA-BASE.
015300     02  FB-ANIO               PIC 9(04).
015400     02  FB-MES                PIC 9(02).
015500     02  FB-DIA                PIC 9(02).
015600*        NUMERO DE DIAS HABILES A SUMAR (SEGUN CATEGORIA DE
015700*        USUARIO: AFILIADO=10, EMPLEADO=08, INVITADO=07).
015800 01  DIAS-HABILES               PIC 9(02).
015900*        FECHA MAXIMA DE DEVOLUCION YA CALCULADA.
016000 01  FECHA-RESULTADO            PIC 9(08).
016100 01  FECHA-RESULTADO-R REDEFINES FECHA-RESULTADO.
016200     02  FR-ANIO               PIC 9(04).
016300     02  FR-MES                PIC 9(02).
016400     02  FR-DIA                PIC 9(02).
016500******************************************************************
016600 PROCEDURE DIVISION USING FECHA-BASE
016700                           DIAS-HABILES
016800                           FECHA-RESULTADO.
016900******************************************************************
017000*   PARRAFO PRINCIPAL: DESCOMPONE LA FECHA BASE, UBICA SU DIA DE *
017100*   LA SEMANA POR ZELLER Y AVANZA DIA POR DIA HASTA ACUMULAR LOS *
017200*   DIAS HABILES PEDIDOS, SALTANDO SABADOS Y DOMINGOS.           *
017300******************************************************************
017400 000-PRINCIPAL SECTION.
017500     PERFORM 010-DESCOMPONER-FECHA-BASE
017600     PERFORM 020-HALLAR-DIA-SEMANA-BASE
017700     IF TRAZA-ACTIVA
017800        DISPLAY 'BIBT1010 TRAZA - FECHA BASE.....: ' FECHA-BASE
017900                UPON CONSOLE
018000        DISPLAY 'BIBT1010 TRAZA - DIAS HABILES...: ' DIAS-HABILES
018100                UPON CONSOLE
018200     END-IF
018300     MOVE ZEROS TO WKS-CONTADOR-HABILES
018400     PERFORM 030-AVANZAR-UN-DIA
018500        UNTIL WKS-CONTADOR-HABILES >= DIAS-HABILES
018600     PERFORM 040-DEVOLVER-RESULTADO
018700     GOBACK.
018800 000-PRINCIPAL-E. EXIT.
018900
019000*-----------------------------------------------------------------
019100*   DESCOMPONE LA FECHA BASE RECIBIDA (CCYYMMDD) EN SUS TRES
019200*   COMPONENTES DE TRABAJO, QUE SON LOS QUE SE AVANZAN DIA POR
019300*   DIA EN 030-AVANZAR-UN-DIA.
019400*-----------------------------------------------------------------
019500 010-DESCOMPONER-FECHA-BASE SECTION.
019600*        SIMPLE MOVE DE LOS TRES COMPONENTES; NO HAY VALIDACION
019700*        DE RANGO AQUI PORQUE BIBT1020 YA ENTREGA UNA FECHA
019800*        DE SISTEMA (ACCEPT ... FROM DATE), SIEMPRE VALIDA.
019900     MOVE FB-ANIO              TO WKS-ANIO
020000     MOVE FB-MES               TO WKS-MES
020100     MOVE FB-DIA               TO WKS-DIA.
020200 010-DESCOMPONER-FECHA-BASE-E. EXIT.
020300
020400******************************************************************
020500*   CONGRUENCIA DE ZELLER:  h = (q + [13(m+1)/5] + K + [K/4] +   *
020600*   [J/4] + 5J) MOD 7 , CON h=0 SABADO, 1 DOMINGO, 2 LUNES...    *
020700*   ENERO Y FEBRERO SE TRATAN COMO MESES 13 Y 14 DEL ANIO        *
020800*   ANTERIOR.  TODA DIVISION ES ENTERA (TRUNCADA), SIN USAR      *
020900*   FUNCIONES INTRINSECAS.                                       *
021000******************************************************************
021100 020-HALLAR-DIA-SEMANA-BASE SECTION.
021200     MOVE WKS-MES  TO WKS-Z-MES
021300     MOVE WKS-ANIO TO WKS-Z-ANIO
021400*        ENERO/FEBRERO PASAN A SER MESES 13/14 DEL ANIO
021500*        ANTERIOR, REQUISITO DE LA FORMULA DE ZELLER.
021600     IF WKS-Z-MES < 3
021700        ADD  12 TO WKS-Z-MES
021800        SUBTRACT 1 FROM WKS-Z-ANIO
021900     END-IF
022000*        K = ULTIMOS DOS DIGITOS DEL ANIO DEL SIGLO, J = SIGLO.
022100     DIVIDE WKS-Z-ANIO BY 100
022200            GIVING WKS-Z-SIGLO
022300            REMAINDER WKS-Z-ANIO-SIGLO
022400*        TERMINO [13(m+1)/5], TRUNCADO POR SER DIVISION ENTERA.
022500     COMPUTE WKS-Z-TERMINO1 = (13 * (WKS-Z-MES + 1)) / 5
022600*        SUMATORIA COMPLETA DE LA FORMULA, ANTES DEL MOD 7.
022700     COMPUTE WKS-Z-SUMA = WKS-DIA + WKS-Z-TERMINO1
022800                        + WKS-Z-ANIO-SIGLO
022900                        + (WKS-Z-ANIO-SIGLO / 4)
023000                        + (WKS-Z-SIGLO / 4)
023100                        + (5 * WKS-Z-SIGLO)
023200     DIVIDE WKS-Z-SUMA BY 7
023300            GIVING WKS-Z-COCIENTE
023400            REMAINDER WKS-Z-H
023500*--> TRASLADA h (0=SABADO...6=VIERNES) A 1=LUNES...7=DOMINGO
023600     COMPUTE WKS-Z-SUMA2 = WKS-Z-H + 5
023700     DIVIDE WKS-Z-SUMA2 BY 7
023800            GIVING WKS-Z-COCIENTE2
023900            REMAINDER WKS-DIA-SEMANA
024000*        RESULTADO FINAL: 1=LUNES, 2=MARTES ... 7=DOMINGO.
024100     ADD 1 TO WKS-DIA-SEMANA.
024200 020-HALLAR-DIA-SEMANA-BASE-E. EXIT.
024300
024400******************************************************************
024500*   AVANZA UN DIA CALENDARIO, ACTUALIZA EL DIA DE LA SEMANA Y    *
024600*   SOLO CUENTA EL DIA COMO HABIL CUANDO NO ES SABADO NI DOMINGO *
024700******************************************************************
024800 030-AVANZAR-UN-DIA SECTION.
024900*        CADA VUELTA DE ESTE PARRAFO REPRESENTA UN DIA
025000*        CALENDARIO COMPLETO; EL LLAMADOR LO REPITE HASTA
025100*        ACUMULAR LOS DIAS HABILES SOLICITADOS.
025200*        AVANZA EL DIA DE LA SEMANA EN PARALELO A WKS-DIA, EN
025300*        VEZ DE RECALCULARLO CON ZELLER CADA VEZ (MAS BARATO).
025400     ADD 1 TO WKS-DIA-SEMANA
025500     IF WKS-DIA-SEMANA > 7
025600        MOVE 1 TO WKS-DIA-SEMANA
025700     END-IF
025800*        SE AVANZA EL DIA ANTES DE VALIDAR SI SE SALIO DEL MES.
025900     ADD 1 TO WKS-DIA
026000     PERFORM 031-VERIFICAR-BISIESTO
026100*        DIAS-DEL-MES SALE DE LA TABLA FIJA; FEBRERO SE AJUSTA
026200*        A 29 CUANDO EL ANIO RESULTE BISIESTO.
026300     MOVE DIA-FIN-MES(WKS-MES) TO WKS-DIAS-DEL-MES
026400     IF WKS-MES = 2 AND WKS-ANIO-BISIESTO
026500        MOVE 29 TO WKS-DIAS-DEL-MES
026600     END-IF
026700     IF WKS-DIA > WKS-DIAS-DEL-MES
026800        MOVE 1 TO WKS-DIA
026900        ADD 1 TO WKS-MES
027000        IF WKS-MES > 12
027100           MOVE 1 TO WKS-MES
027200           ADD 1 TO WKS-ANIO
027300        END-IF
027400     END-IF
027500*        SOLO SABADO (6) Y DOMINGO (7) QUEDAN FUERA DEL CONTEO
027600*        DE DIAS HABILES.
027700     IF NOT WKS-ES-FIN-DE-SEMANA
027800        ADD 1 TO WKS-CONTADOR-HABILES
027900     END-IF.
028000 030-AVANZAR-UN-DIA-E. EXIT.
028100
028200******************************************************************
028300*   BISIESTO SI DIVISIBLE ENTRE 4 Y (NO DIVISIBLE ENTRE 100 O    *
028400*   SI DIVISIBLE ENTRE 400) - REGLA GREGORIANA COMPLETA.         *
028500******************************************************************
028600 031-VERIFICAR-BISIESTO SECTION.
028700*        SE RECALCULA EN CADA VUELTA DEL DIA PORQUE WKS-ANIO
028800*        PUEDE HABER CAMBIADO AL CRUZAR DE DICIEMBRE A ENERO.
028900     MOVE 0 TO WKS-ES-BISIESTO
029000     DIVIDE WKS-ANIO BY 4
029100            GIVING WKS-BI-COCIENTE
029200            REMAINDER WKS-BI-RESIDUO-4
029300     IF WKS-BI-RESIDUO-4 = 0
029400        DIVIDE WKS-ANIO BY 100
029500               GIVING WKS-BI-COCIENTE
029600               REMAINDER WKS-BI-RESIDUO-100
029700        IF WKS-BI-RESIDUO-100 NOT = 0
029800*              DIVISIBLE ENTRE 4 Y NO ENTRE 100: BISIESTO.
029900           MOVE 1 TO WKS-ES-BISIESTO
030000        ELSE
030100           DIVIDE WKS-ANIO BY 400
030200                  GIVING WKS-BI-COCIENTE
030300                  REMAINDER WKS-BI-RESIDUO-400
030400           IF WKS-BI-RESIDUO-400 = 0
030500*                 DIVISIBLE ENTRE 100 PERO TAMBIEN ENTRE 400:
030600*                 SIGUE SIENDO BISIESTO (REGLA GREGORIANA).
030700              MOVE 1 TO WKS-ES-BISIESTO
030800           END-IF
030900        END-IF
031000     END-IF.
031100 031-VERIFICAR-BISIESTO-E. EXIT.
031200
031300*-----------------------------------------------------------------
031400*   DEVUELVE A BIBT1020 LA FECHA DE TRABAJO YA AVANZADA, Y DEJA
031500*   TRAZA EN SPOOL CUANDO LA BANDERA UPSI-0 VIENE ENCENDIDA.
031600*-----------------------------------------------------------------
031700 040-DEVOLVER-RESULTADO SECTION.
031800*        UNICO PUNTO DE SALIDA DE FECHAS HACIA BIBT1020.
031900     MOVE WKS-ANIO TO FR-ANIO
032000     MOVE WKS-MES  TO FR-MES
032100     MOVE WKS-DIA  TO FR-DIA
032200     IF TRAZA-ACTIVA
032300        DISPLAY 'BIBT1010 TRAZA - FECHA RESULTADO: '
032400                 FECHA-RESULTADO UPON CONSOLE
032500     END-IF.
032600 040-DEVOLVER-RESULTADO-E. EXIT.
