000100******************************************************************
000200*       TABLA DE DIAS POR MES  -  CALCULO DE FECHA MAXIMA       *
000300******************************************************************
000400* FEBRERO SE DEJA EN 28; LA RUTINA QUE USA ESTA TABLA AJUSTA A  *
000500* 29 CUANDO EL ANIO EN CURSO ES BISIESTO (VER BIBT1010).        *
000600******************************************************************
000700 01  TABLA-DIAS-MES.
000800     02  FILLER            PIC X(24) VALUE
000900         '312831303130313130313031'.
001000 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
001100     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
